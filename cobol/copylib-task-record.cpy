000100*****************************************************************CPM001
000200*                                                               CPM001
000300*    COPYLIB-TASK-RECORD                                        CPM001
000400*                                                               CPM001
000500*    RECORD LAYOUT FOR THE PROJECT TASK INPUT FILE (TASK-FILE). CPM001
000600*    ONE RECORD PER TASK ON THE PROJECT.  A TASK NAMES ITS      CPM001
000700*    DURATION, ITS ASSIGNED CREW AND UP TO 10 PREDECESSOR TASK  CPM001
000800*    CODES THAT MUST FINISH BEFORE THE TASK MAY START.          CPM001
000900*                                                               CPM001
001000*    MEMBER OF CPMAPPLB.  COPIED INTO THE FILE SECTION OF      CPM001
001100*    CPM0001 FOR THE TASK-FILE FD.                              CPM001
001200*                                                               CPM001
001300*    MAINTENANCE                                                CPM001
001400*    -----------                                                CPM001
001500*    1994-02-09  KL    NEW LAYOUT FOR THE CPM SCHEDULER PROJECT.CPM001
001600*    1999-11-03  KL    Y2K REVIEW - NO DATE FIELDS PRESENT ON   CPM001
001700*                      THIS RECORD.  NO CHANGE REQUIRED.        CPM001
001800*                                                               CPM001
001900*****************************************************************CPM001
002000 01  TASK-RECORD.                                                CPM001
002100     05  TR-TASK-CODE                PIC X(10).                  CPM001
002200     05  TR-OPERATION-NAME           PIC X(30).                  CPM001
002300     05  TR-ELEMENT-NAME             PIC X(30).                  CPM001
002400     05  TR-DURATION                 PIC 9(04).                  CPM001
002500     05  TR-CREW-NAME                PIC X(20).                  CPM001
002600     05  TR-CREW-ASSIGNMENT          PIC 9(04).                  CPM001
002700     05  TR-DEPENDENCY-COUNT         PIC 9(02).                  CPM001
002800     05  TR-DEPENDENCY-TABLE.                                    CPM001
002900         10  TR-DEPENDENCY-CODE      PIC X(10)                   CPM001
003000                                     OCCURS 10 TIMES.             CPM001
003100*                                                               CPM001
003200*    TR-REC-FILLER PADS THE RECORD OUT TO A ROUND 250 BYTES SO  CPM001
003300*    FUTURE FIELDS (E.G. A SITE CODE) CAN BE ADDED WITHOUT      CPM001
003400*    RESIZING THE FIXED-LENGTH TASK FILE.                       CPM001
003500*                                                               CPM001
003600     05  FILLER                      PIC X(50).                  CPM001
