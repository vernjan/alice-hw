000100*****************************************************************CPM001
000200*                                                               CPM001
000300*    COPYLIB-PROJ-TASK                                          CPM001
000400*                                                               CPM001
000500*    RECORD LAYOUT FOR THE TASK DETAIL OUTPUT FILE               CPM001
000600*    (TASK-DETAIL-FILE).  ONE RECORD PER INPUT TASK, IN THE     CPM001
000700*    SAME ORDER THE TASK WAS FIRST READ FROM TASK-FILE, CARRYING CPM001
000800*    THE ORIGINAL TASK FIELDS FORWARD PLUS THE FOUR INTERVAL    CPM001
000900*    VALUES THE CPM ENGINE COMPUTED FOR IT.                     CPM001
001000*                                                               CPM001
001100*    MEMBER OF CPMAPPLB.  COPIED INTO THE FILE SECTION OF      CPM001
001200*    CPM0001 FOR THE TASK-DETAIL-FILE FD.                       CPM001
001300*                                                               CPM001
001400*    MAINTENANCE                                                CPM001
001500*    -----------                                                CPM001
001600*    1994-02-11  KL    NEW LAYOUT FOR THE CPM SCHEDULER PROJECT.CPM001
001700*    1999-11-03  KL    Y2K REVIEW - NO DATE FIELDS PRESENT ON   CPM001
001800*                      THIS RECORD.  NO CHANGE REQUIRED.        CPM001
001900*                                                               CPM001
002000*****************************************************************CPM001
002100 01  PROJECT-TASK.                                               CPM001
002200     05  PT-TASK-CODE                PIC X(10).                  CPM001
002300     05  PT-OPERATION-NAME           PIC X(30).                  CPM001
002400     05  PT-ELEMENT-NAME             PIC X(30).                  CPM001
002500     05  PT-DURATION                 PIC 9(04).                  CPM001
002600     05  PT-CREW-NAME                PIC X(20).                  CPM001
002700     05  PT-CREW-ASSIGNMENT          PIC 9(04).                  CPM001
002800     05  PT-EARLY-START              PIC 9(04).                  CPM001
002900     05  PT-EARLY-FINISH             PIC 9(04).                  CPM001
003000     05  PT-LATE-START               PIC 9(04).                  CPM001
003100     05  PT-LATE-FINISH              PIC 9(04).                  CPM001
003200*                                                               CPM001
003300*    PT-REC-FILLER PADS THE RECORD OUT TO A ROUND 150 BYTES.    CPM001
003400*                                                               CPM001
003500     05  FILLER                      PIC X(36).                  CPM001
