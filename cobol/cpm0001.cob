000100 IDENTIFICATION DIVISION.
000110*
000120 PROGRAM-ID.     CPM0001.
000130 AUTHOR.         Kenneth Luu.
000140 INSTALLATION.   TANDEM SOFTWARE DEPARTMENT.
000150 DATE-WRITTEN.   02/09/94.
000160 DATE-COMPILED.
000170 SECURITY.       UNCLASSIFIED - SITE SCHEDULING DATA ONLY.
000180*
000190*****************************************************************
000200*
000210* PURPOSE:  RUNS A CRITICAL PATH METHOD (CPM) SCHEDULING
000220*           BATCH FOR A SINGLE CONSTRUCTION/ENGINEERING
000230*           PROJECT.  READS THE TASK FILE, BUILDS THE
000240*           DEPENDENCY GRAPH IN WORKING-STORAGE, RUNS THE
000250*           FORWARD PASS (EARLY START/FINISH) AND BACKWARD
000260*           PASS (LATE START/FINISH), DERIVES THE TOTAL
000270*           PROJECT DURATION AND THE PEAK CONCURRENT CREW
000280*           HEADCOUNT, AND WRITES A PROJECT-SUMMARY RECORD,
000290*           A PROJECT-TASK DETAIL RECORD PER TASK, AND A
000300*           PRINTED DETAIL LISTING.
000310*
000320* TPR #:               CPMSKED-0114
000330* ASSOCIATED FILES:    TASKIN (INPUT), PROJSUMM, PROJDETL,
000340*                      PROJRPT
000350* LOCAL & GLOBAL PARAMETERS:  NONE.
000360* EXECUTION THREADS:   SINGLE THREAD, ONE PROJECT PER RUN.
000370* COMPILATION INSTRUCTIONS:   ENV COMMON.
000380* EXECUTION INSTRUCTIONS:     ASSIGN TASKIN, PROJSUMM,
000390*                             PROJDETL AND PROJRPT BEFORE
000400*                             RUN.
000410* CLEANUP:             NONE.
000420*
000430* MODIFIER            DATE        DESCRIPTION OF CHANGE           TAG
000440*----------------------------------------------------------------
000450* K.Luu               02/09/94    Initial release for the         CPM001
000460*                                 Site Planning Group CPM         CPM001
000470*                                 pilot.                          CPM001
000480* K.Luu               08/22/95    Added the printed detail        CPM002
000490*                                 listing (720-PRINT-             CPM002
000500*                                 REPORT); summary and            CPM002
000510*                                 detail files were the           CPM002
000520*                                 only output on the              CPM002
000530*                                 pilot run.                      CPM002
000540* R.Okafor            03/11/97    Raised WS-MAX-TASKS from        CPM003
000550*                                 200 to 500 - Riverbend          CPM003
000560*                                 Campus job exceeded the         CPM003
000570*                                 old limit.                      CPM003
000580* R.Okafor            11/19/98    YEAR 2000 REVIEW: scanned       CPM004
000590*                                 this program for 2-digit        CPM004
000600*                                 year fields.  TASK-RECORD       CPM004
000610*                                 and PROJECT-TASK carry no       CPM004
000620*                                 date fields; no change          CPM004
000630*                                 required.                       CPM004
000640* S.Thampy            06/02/99    Fixed tie-break on the          CPM005
000650*                                 peak crew scan - two            CPM005
000660*                                 tasks finishing at the          CPM005
000670*                                 same instant were               CPM005
000680*                                 double-removed.  See            CPM005
000690*                                 560-REMOVE-FINISHED-            CPM005
000700*                                 TASKS.                          CPM005
000710* A.Fernandes         04/14/00    Defaulted crew and              CPM006
000720*                                 dependency fields are           CPM006
000730*                                 now validated in 220-           CPM006
000740*                                 DEFAULT-MISSING-FIELDS          CPM006
000750*                                 before the forward pass         CPM006
000760*                                 runs.                           CPM006
000770* S.Thampy            09/18/00    Added 217-ABEND-BAD-TASK-       CPM007
000780*                                 CODE and the UPSI 1 diagnostic  CPM007
000790*                                 override on an unresolved dep-  CPM007
000800*                                 endency (950) - see the Class/  CPM007
000810*                                 Switch decls in SPECIAL-NAMES.  CPM007
000820* T.Velasquez         03/14/01    Widened the print lines from    CPM008
000830*                                 132 to 149 bytes - COL-HEAD,    CPM008
000840*                                 DETAIL and TOTAL lines were     CPM008
000850*                                 truncating L-FINISH.  Also      CPM008
000860*                                 capped WS-DEPENDENCY-COUNT at   CPM008
000870*                                 10 in 210-STORE-ONE-TASK.       CPM008
000880*
000890*****************************************************************
000900*
000910 ENVIRONMENT DIVISION.
000920 CONFIGURATION SECTION.
000930 SOURCE-COMPUTER.    TANDEM NONSTOP.
000940 OBJECT-COMPUTER.    TANDEM NONSTOP.
000950 SPECIAL-NAMES.
000960     C01 IS TOP-OF-FORM
000970     CLASS TASK-CODE-CLASS IS
000980         "ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789 "
000990     SWITCH-1 IS ABEND-SWITCH
001000         ON STATUS IS ABEND-ON-BAD-DEPENDENCY
001010         OFF STATUS IS CONTINUE-ON-BAD-DEPENDENCY.
001020*
001030 INPUT-OUTPUT SECTION.
001040 FILE-CONTROL.
001050     SELECT TASK-FILE        ASSIGN TO TASKIN
001060         ORGANIZATION IS SEQUENTIAL
001070         ACCESS MODE IS SEQUENTIAL
001080         FILE STATUS IS WS-TASK-FS.
001090*
001100     SELECT SUMMARY-FILE     ASSIGN TO PROJSUMM
001110         ORGANIZATION IS SEQUENTIAL
001120         ACCESS MODE IS SEQUENTIAL
001130         FILE STATUS IS WS-SUMM-FS.
001140*
001150     SELECT TASK-DETAIL-FILE ASSIGN TO PROJDETL
001160         ORGANIZATION IS SEQUENTIAL
001170         ACCESS MODE IS SEQUENTIAL
001180         FILE STATUS IS WS-DETL-FS.
001190*
001200     SELECT PRINT-FILE       ASSIGN TO PROJRPT
001210         ORGANIZATION IS SEQUENTIAL
001220         ACCESS MODE IS SEQUENTIAL
001230         FILE STATUS IS WS-PRNT-FS.
001240*
001250 DATA DIVISION.
001260 FILE SECTION.
001270*
001280 FD  TASK-FILE
001290     LABEL RECORDS ARE OMITTED
001300     RECORD CONTAINS 250 CHARACTERS
001310     DATA RECORD IS TASK-RECORD.
001320     COPY COPYLIB-TASK-RECORD IN CPMAPPLB.
001330*
001340 FD  SUMMARY-FILE
001350     LABEL RECORDS ARE OMITTED
001360     RECORD CONTAINS 50 CHARACTERS
001370     DATA RECORD IS PROJECT-SUMMARY.
001380     COPY COPYLIB-PROJ-SUMM IN CPMAPPLB.
001390*
001400 FD  TASK-DETAIL-FILE
001410     LABEL RECORDS ARE OMITTED
001420     RECORD CONTAINS 150 CHARACTERS
001430     DATA RECORD IS PROJECT-TASK.
001440     COPY COPYLIB-PROJ-TASK IN CPMAPPLB.
001450*
001460 FD  PRINT-FILE
001470     LABEL RECORDS ARE OMITTED
001480     RECORD CONTAINS 149 CHARACTERS
001490     DATA RECORD IS PRINT-REC.
001500 01  PRINT-REC                      PIC X(149).
001510*
001520 WORKING-STORAGE SECTION.
001530*
001540*----------------------------------------------------------------
001550* FILE STATUS FIELDS - ONE PER SELECT, EACH REDEFINED WITH THE USUAL
001560* GUARDIAN/COBOL85 88-LEVEL CONDITION NAMES SO THE PROCEDURE DIVISION
001570* CAN TEST "SUCCESSFUL"/"END-OF-FILE" INSTEAD OF RAW STATUS DIGITS.
001580*----------------------------------------------------------------
001590 01  WS-TASK-FS                    PIC XX              VALUE "00".
001600 01  RE-TASK-FS REDEFINES WS-TASK-FS PIC 99.
001610     88  TASK-FS-SUCCESSFUL                 VALUE 00.
001620     88  TASK-FS-END-OF-FILE                VALUE 10.
001630*
001640 01  WS-SUMM-FS                    PIC XX              VALUE "00".
001650 01  RE-SUMM-FS REDEFINES WS-SUMM-FS PIC 99.
001660     88  SUMM-FS-SUCCESSFUL                 VALUE 00.
001670*
001680 01  WS-DETL-FS                    PIC XX              VALUE "00".
001690 01  RE-DETL-FS REDEFINES WS-DETL-FS PIC 99.
001700     88  DETL-FS-SUCCESSFUL                 VALUE 00.
001710*
001720 01  WS-PRNT-FS                    PIC XX              VALUE "00".
001730 01  RE-PRNT-FS REDEFINES WS-PRNT-FS PIC 99.
001740     88  PRNT-FS-SUCCESSFUL                 VALUE 00.
001750*
001760*----------------------------------------------------------------
001770* COMP COUNTERS AND ACCUMULATORS.
001780*----------------------------------------------------------------
001790 01  WS-COMP-FIELDS.
001800     05  WS-TASK-COUNT             PIC 9(04)  COMP    VALUE ZERO.
001810     05  WS-LINE-COUNT             PIC 9(04)  COMP    VALUE ZERO.
001820     05  WS-PAGE-COUNT             PIC 9(04)  COMP    VALUE ZERO.
001830     05  WS-TOTAL-DURATION         PIC 9(04)  COMP    VALUE ZERO.
001840     05  WS-PEAK-CREW              PIC 9(06)  COMP    VALUE ZERO.
001850     05  WS-RUNNING-CREW-SUM       PIC 9(06)  COMP    VALUE ZERO.
001860     05  FILLER                    PIC X(06)  VALUE SPACES.
001870*
001880*----------------------------------------------------------------
001890* SCRATCH SUBSCRIPTS AND WORK FIELDS.  NONE OF THESE EVER MOVE AS A
001900* GROUP, SO EACH IS CARRIED AS ITS OWN 77, NOT BURIED UNDER A 01.
001910*----------------------------------------------------------------
001920 77  WS-DEP-SUB                    PIC 9(02)  COMP    VALUE ZERO.
001930 77  WS-FOUND-SUB                  PIC 9(04)  COMP    VALUE ZERO.
001940 77  WS-SUB1                       PIC 9(04)  COMP    VALUE ZERO.
001950 77  WS-SUB2                       PIC 9(04)  COMP    VALUE ZERO.
001960 77  WS-TEMP-SORT                  PIC 9(04)  COMP    VALUE ZERO.
001970 77  WS-BUBBLE-PASSES              PIC 9(04)  COMP    VALUE ZERO.
001980*
001990*----------------------------------------------------------------
002000* SWITCHES CONTROLLING THE FIXED-POINT FORWARD AND BACKWARD PASSES
002010* AND THE TASK-LOOKUP RESULT.
002020*----------------------------------------------------------------
002030 01  WS-SWITCHES.
002040     05  WS-FWD-CHANGED-SW         PIC X      VALUE "Y".
002050         88  FWD-PASS-CHANGED                 VALUE "Y".
002060         88  FWD-PASS-STABLE                  VALUE "N".
002070     05  WS-BCK-CHANGED-SW         PIC X      VALUE "Y".
002080         88  BCK-PASS-CHANGED                 VALUE "Y".
002090         88  BCK-PASS-STABLE                  VALUE "N".
002100     05  WS-FOUND-SW               PIC X      VALUE "N".
002110         88  TASK-WAS-FOUND                   VALUE "Y".
002120         88  TASK-NOT-FOUND                   VALUE "N".
002130     05  FILLER                    PIC X(06)  VALUE SPACES.
002140*
002150*----------------------------------------------------------------
002160* END-OF-FILE SWITCH - A LONE FLAG, NOT PART OF ANY RECORD, SO IT
002170* GETS ITS OWN 77 RATHER THAN A SEAT IN WS-SWITCHES ABOVE.
002180*----------------------------------------------------------------
002190 77  WS-EOF-SW                     PIC X      VALUE "N".
002200     88  TASK-FILE-EOF                        VALUE "Y".
002210*
002220*----------------------------------------------------------------
002230* TABLE OF EVALUATED TASKS.  HELD ENTIRELY IN WORKING STORAGE FOR THE
002240* DURATION OF ONE RUN - SEE THE MODIFIER NOTE OF 03/11/97 ABOVE ON
002250* WHY 500 WAS CHOSEN.  RAISE THE OCCURS BOUND BELOW IF A FUTURE JOB
002260* OUTGROWS IT AGAIN.
002270*----------------------------------------------------------------
002280 01  WS-TASK-TABLE.
002290     05  WS-TASK-ENTRY OCCURS 1 TO 500 TIMES
002300                 DEPENDING ON WS-TASK-COUNT
002310                 INDEXED BY TASK-IX.
002320         10  WS-TASK-CODE          PIC X(10).
002330         10  WS-OPERATION-NAME     PIC X(30).
002340         10  WS-ELEMENT-NAME       PIC X(30).
002350         10  WS-DURATION           PIC 9(04).
002360         10  WS-CREW-NAME          PIC X(20).
002370         10  WS-CREW-ASSIGNMENT    PIC 9(04).
002380         10  WS-DEPENDENCY-COUNT   PIC 9(02).
002390         10  WS-DEPENDENCY-CODE    PIC X(10)
002400                                   OCCURS 10 TIMES.
002410         10  WS-EARLY-START        PIC 9(04).
002420         10  WS-EARLY-FINISH       PIC 9(04).
002430         10  WS-LATE-START         PIC 9(04).
002440         10  WS-LATE-FINISH        PIC 9(04).
002450         10  WS-LEAF-SW            PIC X.
002460             88  WS-IS-LEAF                   VALUE "Y".
002470             88  WS-NOT-LEAF                  VALUE "N".
002480         10  WS-CONCUR-SW          PIC X.
002490             88  WS-IS-CONCURRENT             VALUE "Y".
002500             88  WS-NOT-CONCURRENT            VALUE "N".
002510         10  FILLER                PIC X(04).
002520*
002530*----------------------------------------------------------------
002540* PARALLEL TABLE OF TABLE SUBSCRIPTS, RESEQUENCED BY EARLY-START FOR
002550* THE PEAK CREW SWEEP (550-COMPUTE-PEAK-CREW).  THE TASK TABLE ITSELF
002560* IS NEVER RESEQUENCED - PROJECT-TASK IS WRITTEN IN INPUT ORDER.
002570*----------------------------------------------------------------
002580 01  WS-SORT-TABLE.
002590     05  WS-SORT-ORDER OCCURS 1 TO 500 TIMES
002600                 DEPENDING ON WS-TASK-COUNT
002610                 PIC 9(04) COMP.
002620*
002630 01  WS-SEARCH-FIELDS.
002640     05  WS-SEARCH-CODE            PIC X(10)  VALUE SPACES.
002650     05  FILLER                    PIC X(06)  VALUE SPACES.
002660*
002670*----------------------------------------------------------------
002680* PRINTED REPORT LINES - HEADING, COLUMN HEADING, RULE AND DETAIL,
002690* BUILT UP FROM FILLER LITERALS IN THE USUAL SITE-REPORT FASHION.
002700*----------------------------------------------------------------
002710 01  WS-RPT-HEAD-1.
002720     05  FILLER                    PIC X(20)  VALUE
002730         "CPM0001  -  CRITICAL".
002740     05  FILLER                    PIC X(22)  VALUE
002750         " PATH PROJECT SCHEDULE".
002760     05  FILLER                    PIC X(60)  VALUE SPACES.
002770     05  FILLER                    PIC X(07)  VALUE "PAGE : ".
002780     05  RL-PAGE-NO                PIC ZZZ9.
002790     05  FILLER                    PIC X(36)  VALUE SPACES.
002800*
002810 01  WS-RPT-HEAD-2 REDEFINES WS-RPT-HEAD-1 PIC X(149).
002820*
002830 01  WS-RPT-COL-HEAD-1.
002840     05  FILLER                    PIC X(11)  VALUE "TASK CODE".
002850     05  FILLER                    PIC X(01)  VALUE SPACE.
002860     05  FILLER                    PIC X(31)  VALUE "OPERATION".
002870     05  FILLER                    PIC X(31)  VALUE "ELEMENT".
002880     05  FILLER                    PIC X(09)  VALUE "DURATION".
002890     05  FILLER                    PIC X(21)  VALUE "CREW".
002900     05  FILLER                    PIC X(10)  VALUE "CREW SIZE".
002910     05  FILLER                    PIC X(08)  VALUE "E-START".
002920     05  FILLER                    PIC X(10)  VALUE "E-FINISH".
002930     05  FILLER                    PIC X(08)  VALUE "L-START".
002940     05  FILLER                    PIC X(09)  VALUE "L-FINISH".
002950*
002960 01  WS-RPT-RULE-LINE.
002970     05  FILLER                    PIC X(149) VALUE ALL "-".
002980*
002990 01  WS-RPT-DETAIL-LINE.
003000     05  RL-TASK-CODE              PIC X(11).
003010     05  FILLER                    PIC X(01)  VALUE SPACE.
003020     05  RL-OPERATION-NAME         PIC X(31).
003030     05  RL-ELEMENT-NAME           PIC X(31).
003040     05  RL-DURATION               PIC ZZZ9.
003050     05  FILLER                    PIC X(05)  VALUE SPACES.
003060     05  RL-CREW-NAME              PIC X(21).
003070     05  RL-CREW-ASSIGNMENT        PIC ZZZ9.
003080     05  FILLER                    PIC X(06)  VALUE SPACES.
003090     05  RL-EARLY-START            PIC ZZZ9.
003100     05  FILLER                    PIC X(04)  VALUE SPACES.
003110     05  RL-EARLY-FINISH           PIC ZZZ9.
003120     05  FILLER                    PIC X(03)  VALUE SPACES.
003130     05  RL-LATE-START             PIC ZZZ9.
003140     05  FILLER                    PIC X(04)  VALUE SPACES.
003150     05  RL-LATE-FINISH            PIC ZZZ9.
003160     05  FILLER                    PIC X(08)  VALUE SPACES.
003170*
003180 01  WS-RPT-TOTAL-LINE.
003190     05  FILLER                    PIC X(22)  VALUE
003200         "TOTAL PROJECT DURATION".
003210     05  FILLER                    PIC X(03)  VALUE " : ".
003220     05  RL-TOTAL-DURATION         PIC ZZZ9.
003230     05  FILLER                    PIC X(05)  VALUE " DAYS".
003240     05  FILLER                    PIC X(10)  VALUE SPACES.
003250     05  FILLER                    PIC X(18)  VALUE
003260         "PEAK CREW ON SITE".
003270     05  FILLER                    PIC X(03)  VALUE " : ".
003280     05  RL-PEAK-CREW              PIC ZZZZZ9.
003290     05  FILLER                    PIC X(78)  VALUE SPACES.
003300*
003310 PROCEDURE DIVISION.
003320*
003330*----------------------------------------------------------------
003340* 000-MAIN-LINE - THE BATCH DRIVER.  LOAD, FORWARD PASS, BACKWARD
003350* PASS, PEAK CREW, WRITE, LOG, STOP - IN THAT ORDER, EVERY RUN.
003360*----------------------------------------------------------------
003370 000-MAIN-LINE.
003380     PERFORM 100-INITIALIZE.
003390     PERFORM 190-OPEN-FILES.
003400     PERFORM 200-LOAD-TASK-RECORDS THRU 200-EXIT.
003410     PERFORM 220-DEFAULT-MISSING-FIELDS THRU 220-EXIT.
003420     PERFORM 300-FORWARD-PASS THRU 300-EXIT.
003430     PERFORM 330-COMPUTE-TOTAL-DURATION.
003440     PERFORM 400-BACKWARD-PASS THRU 400-EXIT.
003450     PERFORM 500-MARK-LEAF-TASKS THRU 500-EXIT.
003460     PERFORM 600-SORT-TASKS-BY-EARLY-START THRU 600-EXIT.
003470     PERFORM 550-COMPUTE-PEAK-CREW THRU 550-EXIT.
003480     PERFORM 700-WRITE-SUMMARY-RECORD.
003490     PERFORM 710-WRITE-TASK-DETAIL-RECORDS THRU 710-EXIT.
003500     PERFORM 720-PRINT-REPORT THRU 720-EXIT.
003510     PERFORM 800-DISPLAY-COMPLETION-MSG.
003520     PERFORM 990-CLOSE-FILES.
003530     STOP RUN.
003540*
003550*----------------------------------------------------------------
003560* 100-INITIALIZE - ZERO THE ACCUMULATORS BEFORE THE RUN.
003570*----------------------------------------------------------------
003580 100-INITIALIZE.
003590     MOVE ZERO  TO WS-TASK-COUNT WS-TOTAL-DURATION WS-PEAK-CREW.
003600     MOVE ZERO  TO WS-LINE-COUNT WS-PAGE-COUNT.
003610     MOVE "N"   TO WS-EOF-SW.
003620     .
003630*
003640 190-OPEN-FILES.
003650     OPEN INPUT  TASK-FILE.
003660     OPEN OUTPUT SUMMARY-FILE.
003670     OPEN OUTPUT TASK-DETAIL-FILE.
003680     OPEN OUTPUT PRINT-FILE.
003690     IF NOT TASK-FS-SUCCESSFUL
003700         DISPLAY "CPM0001 - UNABLE TO OPEN TASKIN, STATUS "
003710                 WS-TASK-FS
003720         MOVE 16 TO RETURN-CODE
003730         STOP RUN
003740     END-IF.
003750     .
003760*
003770*----------------------------------------------------------------
003780* 200-LOAD-TASK-RECORDS - READS TASKIN IN FILE ORDER INTO
003790* WS-TASK-TABLE.  NO RE-SORT ON READ - DEPENDENCY
003800* RESOLUTION HAPPENS LATER, NOT VIA FILE ORDER (SEE 300/400 BELOW).
003810*----------------------------------------------------------------
003820 200-LOAD-TASK-RECORDS.
003830     READ TASK-FILE
003840         AT END
003850             SET TASK-FILE-EOF TO TRUE
003860         NOT AT END
003870             PERFORM 210-STORE-ONE-TASK
003880     END-READ.
003890     IF NOT TASK-FILE-EOF
003900         PERFORM 200-LOAD-TASK-RECORDS
003910     END-IF.
003920     GO TO 200-EXIT.
003930 200-EXIT.
003940     EXIT.
003950*
003960 210-STORE-ONE-TASK.
003970     ADD 1 TO WS-TASK-COUNT.
003980     SET TASK-IX TO WS-TASK-COUNT.
003990     MOVE TR-TASK-CODE          TO WS-TASK-CODE (TASK-IX).
004000     IF TR-TASK-CODE NOT TASK-CODE-CLASS
004010         PERFORM 217-ABEND-BAD-TASK-CODE
004020     END-IF.
004030     MOVE TR-OPERATION-NAME     TO WS-OPERATION-NAME (TASK-IX).
004040     MOVE TR-ELEMENT-NAME       TO WS-ELEMENT-NAME (TASK-IX).
004050     MOVE TR-DURATION           TO WS-DURATION (TASK-IX).
004060     MOVE TR-CREW-NAME          TO WS-CREW-NAME (TASK-IX).
004070     MOVE TR-CREW-ASSIGNMENT    TO WS-CREW-ASSIGNMENT (TASK-IX).
004080     MOVE TR-DEPENDENCY-COUNT   TO WS-DEPENDENCY-COUNT (TASK-IX).
004090     IF WS-DEPENDENCY-COUNT (TASK-IX) NOT NUMERIC
004100         MOVE ZERO TO WS-DEPENDENCY-COUNT (TASK-IX)
004110     END-IF.
004120     IF WS-DEPENDENCY-COUNT (TASK-IX) > 10
004130         MOVE 10 TO WS-DEPENDENCY-COUNT (TASK-IX)
004140     END-IF.
004150     MOVE ZERO                  TO WS-EARLY-START (TASK-IX)
004160                                   WS-LATE-START (TASK-IX)
004170                                   WS-LATE-FINISH (TASK-IX).
004180     MOVE WS-DURATION (TASK-IX) TO WS-EARLY-FINISH (TASK-IX).
004190     MOVE "Y"                   TO WS-LEAF-SW (TASK-IX).
004200     MOVE "N"                   TO WS-CONCUR-SW (TASK-IX).
004210     SET WS-DEP-SUB TO 1.
004220     PERFORM 215-STORE-ONE-DEPENDENCY
004230         UNTIL WS-DEP-SUB > 10.
004240     .
004250*
004260 215-STORE-ONE-DEPENDENCY.
004270     IF WS-DEP-SUB <= WS-DEPENDENCY-COUNT (TASK-IX)
004280         MOVE TR-DEPENDENCY-CODE (WS-DEP-SUB)
004290             TO WS-DEPENDENCY-CODE (TASK-IX WS-DEP-SUB)
004300     ELSE
004310         MOVE SPACES
004320             TO WS-DEPENDENCY-CODE (TASK-IX WS-DEP-SUB)
004330     END-IF.
004340     ADD 1 TO WS-DEP-SUB.
004350     .
004360*
004370 217-ABEND-BAD-TASK-CODE.
004380     DISPLAY "CPM0001 - TASK CODE " TR-TASK-CODE
004390             " HAS INVALID CHARACTERS".
004400     DISPLAY "CPM0001 - ABENDING, TASKIN DATA ERROR".
004410     MOVE 16 TO RETURN-CODE.
004420     PERFORM 990-CLOSE-FILES.
004430     STOP RUN.
004440     .
004450*
004460*----------------------------------------------------------------
004470* 220-DEFAULT-MISSING-FIELDS - A TASK WITH NO CREW
004480* DATA SUPPLIED IS TREATED AS CREW NAME BLANK / ASSIGNMENT ZERO; A
004490* TASK WITH NO DEPENDENCY DATA SUPPLIED IS TREATED AS HAVING ZERO
004500* DEPENDENCIES (A ROOT TASK).  THIS DEFENSIVE PASS CATCHES A TASK
004510* FILE BUILT FROM A FEED THAT LEFT THOSE FIELDS BLANK RATHER THAN
004520* ZERO-FILLED.
004530*----------------------------------------------------------------
004540 220-DEFAULT-MISSING-FIELDS.
004550     SET TASK-IX TO 1.
004560     PERFORM 225-DEFAULT-ONE-TASK
004570         UNTIL TASK-IX > WS-TASK-COUNT.
004580     GO TO 220-EXIT.
004590 220-EXIT.
004600     EXIT.
004610*
004620 225-DEFAULT-ONE-TASK.
004630     IF WS-CREW-NAME (TASK-IX) = SPACES OR LOW-VALUES
004640         MOVE SPACES TO WS-CREW-NAME (TASK-IX)
004650         MOVE ZERO   TO WS-CREW-ASSIGNMENT (TASK-IX)
004660     END-IF.
004670     IF WS-DEPENDENCY-COUNT (TASK-IX) NOT NUMERIC
004680         MOVE ZERO   TO WS-DEPENDENCY-COUNT (TASK-IX)
004690     END-IF.
004700     SET TASK-IX UP BY 1.
004710     .
004720*
004730*----------------------------------------------------------------
004740* 300-FORWARD-PASS - THE FORWARD HALF OF THE PASS.  A ROOT TASK
004750* (WS-DEPENDENCY-COUNT = 0) KEEPS THE
004760* EARLY-START OF ZERO IT WAS GIVEN IN 210-STORE-ONE-TASK.  EVERY
004770* OTHER TASK'S EARLY-START IS RELAXED UPWARD, ONE DEPENDENCY EDGE AT
004780* A TIME, UNTIL A WHOLE PASS OVER THE TABLE MAKES NO FURTHER CHANGE -
004790* A FIXED OCCURS TABLE HAS NO WAY TO WALK AN UNBOUNDED DEPENDENCY
004800* CHAIN BY RECURSION, SO THE SWEEP REPEATS UNTIL A PASS CHANGES
004810* NOTHING.
004820*----------------------------------------------------------------
004830 300-FORWARD-PASS.
004840     MOVE "Y" TO WS-FWD-CHANGED-SW.
004850     PERFORM 310-FORWARD-PASS-ONE-SWEEP
004860         UNTIL FWD-PASS-STABLE.
004870     GO TO 300-EXIT.
004880 300-EXIT.
004890     EXIT.
004900*
004910 310-FORWARD-PASS-ONE-SWEEP.
004920     MOVE "N" TO WS-FWD-CHANGED-SW.
004930     SET TASK-IX TO 1.
004940     PERFORM 320-FORWARD-PASS-ONE-TASK
004950         UNTIL TASK-IX > WS-TASK-COUNT.
004960     .
004970*
004980 320-FORWARD-PASS-ONE-TASK.
004990     IF WS-DEPENDENCY-COUNT (TASK-IX) > ZERO
005000         SET WS-DEP-SUB TO 1
005010         PERFORM 325-FORWARD-RELAX-ONE-DEP
005020             UNTIL WS-DEP-SUB > WS-DEPENDENCY-COUNT (TASK-IX)
005030     END-IF.
005040     SET TASK-IX UP BY 1.
005050     .
005060*
005070 325-FORWARD-RELAX-ONE-DEP.
005080     MOVE WS-DEPENDENCY-CODE (TASK-IX WS-DEP-SUB)
005090         TO WS-SEARCH-CODE.
005100     PERFORM 900-FIND-TASK-BY-CODE THRU 900-EXIT.
005110     IF TASK-NOT-FOUND
005120         PERFORM 950-ABEND-UNRESOLVED-DEP
005130     ELSE
005140         IF WS-EARLY-FINISH (WS-FOUND-SUB) >
005150                     WS-EARLY-START (TASK-IX)
005160             MOVE WS-EARLY-FINISH (WS-FOUND-SUB)
005170                 TO WS-EARLY-START (TASK-IX)
005180             COMPUTE WS-EARLY-FINISH (TASK-IX) =
005190                     WS-EARLY-START (TASK-IX) +
005200                     WS-DURATION (TASK-IX)
005210             MOVE "Y" TO WS-FWD-CHANGED-SW
005220         END-IF
005230     END-IF.
005240     ADD 1 TO WS-DEP-SUB.
005250     .
005260*
005270*----------------------------------------------------------------
005280* 330-COMPUTE-TOTAL-DURATION - TOTAL-DURATION IS
005290* THE MAXIMUM EARLY-FINISH OVER ALL LEAF TASKS (NO CHILDREN); ZERO IF
005300* THE TASK FILE WAS EMPTY.  LEAF STATUS IS NOT KNOWN UNTIL EVERY
005310* TASK'S OWN DEPENDENCY LIST HAS BEEN SCANNED, SO THIS PARAGRAPH
005320* SCANS EVERY DEPENDENCY EDGE ITSELF RATHER THAN WAITING ON 500-MARK-
005330* LEAF-TASKS, WHICH RUNS LATER FOR THE BACKWARD PASS.
005340*----------------------------------------------------------------
005350 330-COMPUTE-TOTAL-DURATION.
005360     MOVE ZERO TO WS-TOTAL-DURATION.
005370     SET TASK-IX TO 1.
005380     PERFORM 335-CHECK-ONE-LEAF-CANDIDATE
005390         UNTIL TASK-IX > WS-TASK-COUNT.
005400     .
005410*
005420 335-CHECK-ONE-LEAF-CANDIDATE.
005430     MOVE WS-TASK-CODE (TASK-IX) TO WS-SEARCH-CODE.
005440     PERFORM 340-HAS-A-CHILD THRU 340-EXIT.
005450     IF TASK-NOT-FOUND
005460         IF WS-EARLY-FINISH (TASK-IX) > WS-TOTAL-DURATION
005470             MOVE WS-EARLY-FINISH (TASK-IX) TO WS-TOTAL-DURATION
005480         END-IF
005490     END-IF.
005500     SET TASK-IX UP BY 1.
005510     .
005520*
005530*----------------------------------------------------------------
005540* 340-HAS-A-CHILD - TRUE (TASK-WAS-FOUND) IF SOME OTHER TASK LISTS
005550* WS-SEARCH-CODE AS ONE OF ITS OWN DEPENDENCIES - I.E. WS-SEARCH-CODE
005560* IS NOT A LEAF.  RE-USES THE FOUND/NOT-FOUND SWITCH FROM 900 FOR
005570* THE SAME "YES/NO" SENSE AS A CODE LOOKUP.
005580*----------------------------------------------------------------
005590 340-HAS-A-CHILD.
005600     MOVE "N" TO WS-FOUND-SW.
005610     SET WS-SUB1 TO 1.
005620     PERFORM 345-HAS-A-CHILD-TEST-ONE
005630         UNTIL WS-SUB1 > WS-TASK-COUNT
005640            OR TASK-WAS-FOUND.
005650     GO TO 340-EXIT.
005660 340-EXIT.
005670     EXIT.
005680*
005690 345-HAS-A-CHILD-TEST-ONE.
005700     SET WS-DEP-SUB TO 1.
005710     PERFORM 346-HAS-A-CHILD-TEST-ONE-DEP
005720         UNTIL WS-DEP-SUB > WS-DEPENDENCY-COUNT (WS-SUB1)
005730            OR TASK-WAS-FOUND.
005740     ADD 1 TO WS-SUB1.
005750     .
005760*
005770 346-HAS-A-CHILD-TEST-ONE-DEP.
005780     IF WS-DEPENDENCY-CODE (WS-SUB1 WS-DEP-SUB) = WS-SEARCH-CODE
005790         MOVE "Y" TO WS-FOUND-SW
005800     END-IF.
005810     ADD 1 TO WS-DEP-SUB.
005820     .
005830*
005840*----------------------------------------------------------------
005850* 400-BACKWARD-PASS - THE BACKWARD HALF OF THE PASS.  EVERY
005860* TASK STARTS AT THE SAFE UPPER BOUND (LATE-FINISH =
005870* TOTAL-DURATION, WHICH IS THE EXACT ANSWER FOR A LEAF); THE VALUE IS
005880* THEN RELAXED DOWNWARD ACROSS THE SAME DEPENDENCY EDGES THE FORWARD
005890* PASS USED, UNTIL A WHOLE PASS MAKES NO FURTHER CHANGE.
005900*----------------------------------------------------------------
005910 400-BACKWARD-PASS.
005920     PERFORM 405-INIT-LATE-INTERVALS.
005930     MOVE "Y" TO WS-BCK-CHANGED-SW.
005940     PERFORM 410-BACKWARD-PASS-ONE-SWEEP
005950         UNTIL BCK-PASS-STABLE.
005960     GO TO 400-EXIT.
005970 400-EXIT.
005980     EXIT.
005990*
006000 405-INIT-LATE-INTERVALS.
006010     SET TASK-IX TO 1.
006020     PERFORM 406-INIT-ONE-LATE-INTERVAL
006030         UNTIL TASK-IX > WS-TASK-COUNT.
006040     .
006050*
006060 406-INIT-ONE-LATE-INTERVAL.
006070     MOVE WS-TOTAL-DURATION TO WS-LATE-FINISH (TASK-IX).
006080     COMPUTE WS-LATE-START (TASK-IX) =
006090             WS-LATE-FINISH (TASK-IX) - WS-DURATION (TASK-IX).
006100     SET TASK-IX UP BY 1.
006110     .
006120*
006130 410-BACKWARD-PASS-ONE-SWEEP.
006140     MOVE "N" TO WS-BCK-CHANGED-SW.
006150     SET TASK-IX TO 1.
006160     PERFORM 420-BACKWARD-PASS-ONE-TASK
006170         UNTIL TASK-IX > WS-TASK-COUNT.
006180     .
006190*
006200 420-BACKWARD-PASS-ONE-TASK.
006210     IF WS-DEPENDENCY-COUNT (TASK-IX) > ZERO
006220         SET WS-DEP-SUB TO 1
006230         PERFORM 425-BACKWARD-RELAX-ONE-DEP
006240             UNTIL WS-DEP-SUB > WS-DEPENDENCY-COUNT (TASK-IX)
006250     END-IF.
006260     SET TASK-IX UP BY 1.
006270     .
006280*
006290 425-BACKWARD-RELAX-ONE-DEP.
006300     MOVE WS-DEPENDENCY-CODE (TASK-IX WS-DEP-SUB)
006310         TO WS-SEARCH-CODE.
006320     PERFORM 900-FIND-TASK-BY-CODE THRU 900-EXIT.
006330     IF TASK-NOT-FOUND
006340         PERFORM 950-ABEND-UNRESOLVED-DEP
006350     ELSE
006360         IF WS-LATE-START (TASK-IX) <
006370                     WS-LATE-FINISH (WS-FOUND-SUB)
006380             MOVE WS-LATE-START (TASK-IX)
006390                 TO WS-LATE-FINISH (WS-FOUND-SUB)
006400             COMPUTE WS-LATE-START (WS-FOUND-SUB) =
006410                     WS-LATE-FINISH (WS-FOUND-SUB) -
006420                     WS-DURATION (WS-FOUND-SUB)
006430             MOVE "Y" TO WS-BCK-CHANGED-SW
006440         END-IF
006450     END-IF.
006460     ADD 1 TO WS-DEP-SUB.
006470     .
006480*
006490*----------------------------------------------------------------
006500* 500-MARK-LEAF-TASKS - SETS WS-LEAF-SW FOR THE REPORT AND FOR ANY
006510* FUTURE PARAGRAPH THAT NEEDS LEAF STATUS WITHOUT RE-SCANNING EVERY
006520* DEPENDENCY LIST THE WAY 330/340 DO.  A TASK STARTS "Y" (LEAF) IN
006530* 210-STORE-ONE-TASK; HERE EVERY TASK THAT APPEARS IN SOME OTHER
006540* TASK'S DEPENDENCY LIST IS FLIPPED TO "N" (IT HAS A CHILD).
006550*----------------------------------------------------------------
006560 500-MARK-LEAF-TASKS.
006570     SET TASK-IX TO 1.
006580     PERFORM 510-MARK-LEAF-ONE-TASK
006590         UNTIL TASK-IX > WS-TASK-COUNT.
006600     GO TO 500-EXIT.
006610 500-EXIT.
006620     EXIT.
006630*
006640 510-MARK-LEAF-ONE-TASK.
006650     IF WS-DEPENDENCY-COUNT (TASK-IX) > ZERO
006660         SET WS-DEP-SUB TO 1
006670         PERFORM 515-MARK-PARENT-NOT-LEAF
006680             UNTIL WS-DEP-SUB > WS-DEPENDENCY-COUNT (TASK-IX)
006690     END-IF.
006700     SET TASK-IX UP BY 1.
006710     .
006720*
006730 515-MARK-PARENT-NOT-LEAF.
006740     MOVE WS-DEPENDENCY-CODE (TASK-IX WS-DEP-SUB)
006750         TO WS-SEARCH-CODE.
006760     PERFORM 900-FIND-TASK-BY-CODE THRU 900-EXIT.
006770     IF TASK-WAS-FOUND
006780         MOVE "N" TO WS-LEAF-SW (WS-FOUND-SUB)
006790     END-IF.
006800     ADD 1 TO WS-DEP-SUB.
006810     .
006820*
006830*----------------------------------------------------------------
006840* 550-COMPUTE-PEAK-CREW - THE PEAK CREW SWEEP.
006850* WS-SORT-ORDER (BUILT BY 600, BELOW) GIVES
006860* THE TASK TABLE SUBSCRIPTS IN ASCENDING EARLY-START ORDER.  FOR EACH
006870* TASK IN THAT ORDER: DROP EVERY CONCURRENT TASK THAT HAS ALREADY
006880* FINISHED (EARLY-FINISH <= THIS TASK'S EARLY-START), ADD THIS TASK,
006890* THEN SUM CREW-ASSIGNMENT OVER THE CONCURRENT SET AND KEEP THE
006900* RUNNING MAXIMUM.  THE (EARLY-FINISH, TASK-CODE) TIE-BREAK ORDER USED
006910* FOR THE CONCURRENT SET ONLY MATTERS FOR BOOKKEEPING ORDER, NOT FOR
006920* THE SUMS THEMSELVES, SO THE CONCURRENT SET
006930* IS CARRIED AS A PLAIN "IN/OUT" SWITCH PER TASK RATHER THAN A
006940* SEPARATE ORDERED LIST - SEE THE 06/02/99 MODIFIER NOTE ABOVE.
006950*----------------------------------------------------------------
006960 550-COMPUTE-PEAK-CREW.
006970     MOVE ZERO TO WS-PEAK-CREW.
006980     SET WS-SUB1 TO 1.
006990     PERFORM 555-PEAK-CREW-ONE-TASK
007000         UNTIL WS-SUB1 > WS-TASK-COUNT.
007010     GO TO 550-EXIT.
007020 550-EXIT.
007030     EXIT.
007040*
007050 555-PEAK-CREW-ONE-TASK.
007060     SET TASK-IX TO WS-SORT-ORDER (WS-SUB1).
007070     PERFORM 560-REMOVE-FINISHED-TASKS THRU 560-EXIT.
007080     MOVE "Y" TO WS-CONCUR-SW (TASK-IX).
007090     PERFORM 570-SUM-CONCURRENT-CREW.
007100     IF WS-RUNNING-CREW-SUM > WS-PEAK-CREW
007110         MOVE WS-RUNNING-CREW-SUM TO WS-PEAK-CREW
007120     END-IF.
007130     ADD 1 TO WS-SUB1.
007140     .
007150*
007160 560-REMOVE-FINISHED-TASKS.
007170     SET WS-SUB2 TO 1.
007180     PERFORM 565-REMOVE-ONE-IF-FINISHED
007190         UNTIL WS-SUB2 > WS-TASK-COUNT.
007200     GO TO 560-EXIT.
007210 560-EXIT.
007220     EXIT.
007230*
007240 565-REMOVE-ONE-IF-FINISHED.
007250     IF WS-IS-CONCURRENT (WS-SUB2)
007260         AND WS-EARLY-FINISH (WS-SUB2) <= WS-EARLY-START (TASK-IX)
007270         MOVE "N" TO WS-CONCUR-SW (WS-SUB2)
007280     END-IF.
007290     ADD 1 TO WS-SUB2.
007300     .
007310*
007320 570-SUM-CONCURRENT-CREW.
007330     MOVE ZERO TO WS-RUNNING-CREW-SUM.
007340     SET WS-SUB2 TO 1.
007350     PERFORM 575-ADD-ONE-IF-CONCURRENT
007360         UNTIL WS-SUB2 > WS-TASK-COUNT.
007370     .
007380*
007390 575-ADD-ONE-IF-CONCURRENT.
007400     IF WS-IS-CONCURRENT (WS-SUB2)
007410         ADD WS-CREW-ASSIGNMENT (WS-SUB2) TO WS-RUNNING-CREW-SUM
007420     END-IF.
007430     ADD 1 TO WS-SUB2.
007440     .
007450*
007460*----------------------------------------------------------------
007470* 600-SORT-TASKS-BY-EARLY-START - BUILDS WS-SORT-ORDER, A SUBSCRIPT
007480* TABLE RESEQUENCED BY ASCENDING EARLY-START, FOR 550 ABOVE.  A PLAIN
007490* BUBBLE SORT - THE TASK COUNT NEVER JUSTIFIED ANYTHING FANCIER ON
007500* ANY JOB RUN TO DATE.
007510*----------------------------------------------------------------
007520 600-SORT-TASKS-BY-EARLY-START.
007530     SET WS-SUB1 TO 1.
007540     PERFORM 610-INIT-SORT-ORDER
007550         UNTIL WS-SUB1 > WS-TASK-COUNT.
007560     IF WS-TASK-COUNT > 1
007570         COMPUTE WS-BUBBLE-PASSES = WS-TASK-COUNT - 1
007580         PERFORM 620-BUBBLE-SORT-ONE-PASS
007590             WS-BUBBLE-PASSES TIMES
007600     END-IF.
007610     GO TO 600-EXIT.
007620 600-EXIT.
007630     EXIT.
007640*
007650 610-INIT-SORT-ORDER.
007660     MOVE WS-SUB1 TO WS-SORT-ORDER (WS-SUB1).
007670     ADD 1 TO WS-SUB1.
007680     .
007690*
007700 620-BUBBLE-SORT-ONE-PASS.
007710     SET WS-SUB1 TO 1.
007720     COMPUTE WS-BUBBLE-PASSES = WS-TASK-COUNT - 1.
007730     PERFORM 630-BUBBLE-COMPARE-SWAP
007740         UNTIL WS-SUB1 > WS-BUBBLE-PASSES.
007750     .
007760*
007770 630-BUBBLE-COMPARE-SWAP.
007780     SET WS-SUB2 TO WS-SUB1.
007790     ADD 1 TO WS-SUB2.
007800     IF WS-EARLY-START (WS-SORT-ORDER (WS-SUB1)) >
007810                 WS-EARLY-START (WS-SORT-ORDER (WS-SUB2))
007820         MOVE WS-SORT-ORDER (WS-SUB1) TO WS-TEMP-SORT
007830         MOVE WS-SORT-ORDER (WS-SUB2) TO WS-SORT-ORDER (WS-SUB1)
007840         MOVE WS-TEMP-SORT             TO WS-SORT-ORDER (WS-SUB2)
007850     END-IF.
007860     ADD 1 TO WS-SUB1.
007870     .
007880*
007890*----------------------------------------------------------------
007900* 700 SERIES - REPORT OUTPUT.  PROJECT-TASK IS
007910* WRITTEN IN INPUT ORDER (THE TASK TABLE IS NEVER RESEQUENCED).
007920*----------------------------------------------------------------
007930 700-WRITE-SUMMARY-RECORD.
007940     MOVE WS-TOTAL-DURATION      TO PS-TOTAL-DURATION.
007950     MOVE WS-PEAK-CREW           TO PS-HIGHEST-CREW-ASSIGNMENT.
007960     MOVE WS-TASK-COUNT          TO PS-TASK-COUNT.
007970     WRITE PROJECT-SUMMARY.
007980     .
007990*
008000 710-WRITE-TASK-DETAIL-RECORDS.
008010     SET TASK-IX TO 1.
008020     PERFORM 715-WRITE-ONE-TASK-DETAIL
008030         UNTIL TASK-IX > WS-TASK-COUNT.
008040     GO TO 710-EXIT.
008050 710-EXIT.
008060     EXIT.
008070*
008080 715-WRITE-ONE-TASK-DETAIL.
008090     MOVE WS-TASK-CODE (TASK-IX)         TO PT-TASK-CODE.
008100     MOVE WS-OPERATION-NAME (TASK-IX)    TO PT-OPERATION-NAME.
008110     MOVE WS-ELEMENT-NAME (TASK-IX)      TO PT-ELEMENT-NAME.
008120     MOVE WS-DURATION (TASK-IX)          TO PT-DURATION.
008130     MOVE WS-CREW-NAME (TASK-IX)         TO PT-CREW-NAME.
008140     MOVE WS-CREW-ASSIGNMENT (TASK-IX)   TO PT-CREW-ASSIGNMENT.
008150     MOVE WS-EARLY-START (TASK-IX)       TO PT-EARLY-START.
008160     MOVE WS-EARLY-FINISH (TASK-IX)      TO PT-EARLY-FINISH.
008170     MOVE WS-LATE-START (TASK-IX)        TO PT-LATE-START.
008180     MOVE WS-LATE-FINISH (TASK-IX)       TO PT-LATE-FINISH.
008190     WRITE PROJECT-TASK.
008200     SET TASK-IX UP BY 1.
008210     .
008220*
008230*----------------------------------------------------------------
008240* 720-PRINT-REPORT - THE CONTROL-BREAK-FREE DETAIL LISTING CALLED FOR
008250* UNDER REPORTS IN THE SPEC - HEADING, ONE LINE PER TASK IN INPUT
008260* ORDER, THEN THE TOTAL-DURATION/PEAK-CREW SUMMARY LINE.
008270*----------------------------------------------------------------
008280 720-PRINT-REPORT.
008290     PERFORM 725-PRINT-HEADINGS.
008300     SET TASK-IX TO 1.
008310     PERFORM 730-PRINT-ONE-DETAIL-LINE
008320         UNTIL TASK-IX > WS-TASK-COUNT.
008330     PERFORM 740-PRINT-TOTAL-LINE.
008340     GO TO 720-EXIT.
008350 720-EXIT.
008360     EXIT.
008370*
008380 725-PRINT-HEADINGS.
008390     ADD 1 TO WS-PAGE-COUNT.
008400     MOVE WS-PAGE-COUNT  TO RL-PAGE-NO.
008410     MOVE WS-RPT-HEAD-2  TO PRINT-REC.
008420     WRITE PRINT-REC AFTER ADVANCING PAGE.
008430     MOVE WS-RPT-COL-HEAD-1 TO PRINT-REC.
008440     WRITE PRINT-REC AFTER ADVANCING 2 LINES.
008450     MOVE WS-RPT-RULE-LINE  TO PRINT-REC.
008460     WRITE PRINT-REC AFTER ADVANCING 1 LINE.
008470     MOVE ZERO TO WS-LINE-COUNT.
008480     .
008490*
008500 730-PRINT-ONE-DETAIL-LINE.
008510     MOVE WS-TASK-CODE (TASK-IX)        TO RL-TASK-CODE.
008520     MOVE WS-OPERATION-NAME (TASK-IX)   TO RL-OPERATION-NAME.
008530     MOVE WS-ELEMENT-NAME (TASK-IX)     TO RL-ELEMENT-NAME.
008540     MOVE WS-DURATION (TASK-IX)         TO RL-DURATION.
008550     MOVE WS-CREW-NAME (TASK-IX)        TO RL-CREW-NAME.
008560     MOVE WS-CREW-ASSIGNMENT (TASK-IX)  TO RL-CREW-ASSIGNMENT.
008570     MOVE WS-EARLY-START (TASK-IX)      TO RL-EARLY-START.
008580     MOVE WS-EARLY-FINISH (TASK-IX)     TO RL-EARLY-FINISH.
008590     MOVE WS-LATE-START (TASK-IX)       TO RL-LATE-START.
008600     MOVE WS-LATE-FINISH (TASK-IX)      TO RL-LATE-FINISH.
008610     MOVE WS-RPT-DETAIL-LINE            TO PRINT-REC.
008620     WRITE PRINT-REC AFTER ADVANCING 1 LINE.
008630     ADD 1 TO WS-LINE-COUNT.
008640     IF WS-LINE-COUNT > 50
008650         PERFORM 725-PRINT-HEADINGS
008660     END-IF.
008670     SET TASK-IX UP BY 1.
008680     .
008690*
008700 740-PRINT-TOTAL-LINE.
008710     MOVE WS-TOTAL-DURATION TO RL-TOTAL-DURATION.
008720     MOVE WS-PEAK-CREW      TO RL-PEAK-CREW.
008730     MOVE WS-RPT-RULE-LINE  TO PRINT-REC.
008740     WRITE PRINT-REC AFTER ADVANCING 1 LINE.
008750     MOVE WS-RPT-TOTAL-LINE TO PRINT-REC.
008760     WRITE PRINT-REC AFTER ADVANCING 1 LINE.
008770     .
008780*
008790*----------------------------------------------------------------
008800* 800-DISPLAY-COMPLETION-MSG - ONE COMPLETION LINE TO THE CONSOLE,
008810* PER SITE CONVENTION.  PROJECT IDENTIFIER AND COUNT OF TASKS
008820* PROCESSED, NOTHING FANCIER.
008830*----------------------------------------------------------------
008840 800-DISPLAY-COMPLETION-MSG.
008850     DISPLAY "CPM0001 PROJECT SCHEDULE RUN COMPLETE - "
008860             WS-TASK-COUNT " TASK(S) PROCESSED, "
008870             WS-TOTAL-DURATION " DAY(S) TOTAL DURATION".
008880     .
008890*
008900 900-FIND-TASK-BY-CODE.
008910     MOVE "N" TO WS-FOUND-SW.
008920     SET WS-FOUND-SUB TO 1.
008930     PERFORM 910-FIND-TASK-TEST-ONE
008940         UNTIL WS-FOUND-SUB > WS-TASK-COUNT
008950            OR TASK-WAS-FOUND.
008960     GO TO 900-EXIT.
008970 900-EXIT.
008980     EXIT.
008990*
009000 910-FIND-TASK-TEST-ONE.
009010     IF WS-TASK-CODE (WS-FOUND-SUB) = WS-SEARCH-CODE
009020         MOVE "Y" TO WS-FOUND-SW
009030     ELSE
009040         ADD 1 TO WS-FOUND-SUB
009050     END-IF.
009060     .
009070*
009080*----------------------------------------------------------------
009090* 950-ABEND-UNRESOLVED-DEP - TASKIN HAS NO ESTABLISHED CONVENTION
009100* FOR A DEPENDENCY CODE THAT DOES NOT NAME A TASK
009110* READ FROM TASKIN; TREATED HERE AS AN OPERATIONAL DATA ERROR AND
009120* ABENDED WITH A NONZERO RETURN-CODE RATHER THAN GUESSED AT, UNLESS
009130* UPSI SWITCH 1 IS SET OFF AT RUN TIME (CONTINUE-ON-BAD-DEPENDENCY) -
009140* OPERATIONS USES THAT OVERRIDE FOR A DIAGNOSTIC RUN AGAINST A TASK
009150* FILE KNOWN TO BE INCOMPLETE, TO SEE HOW FAR THE REST OF THE GRAPH
009160* RESOLVES BEFORE THE FILE IS FIXED AND RESUBMITTED.
009170*----------------------------------------------------------------
009180 950-ABEND-UNRESOLVED-DEP.
009190     DISPLAY "CPM0001 - TASK " WS-TASK-CODE (TASK-IX)
009200             " NAMES UNKNOWN DEPENDENCY " WS-SEARCH-CODE.
009210     IF CONTINUE-ON-BAD-DEPENDENCY
009220         DISPLAY "CPM0001 - UPSI 1 OFF, SKIPPING THIS EDGE"
009230     ELSE
009240         DISPLAY "CPM0001 - ABENDING, TASKIN DATA ERROR"
009250         MOVE 16 TO RETURN-CODE
009260         PERFORM 990-CLOSE-FILES
009270         STOP RUN
009280     END-IF
009290     .
009300*
009310 990-CLOSE-FILES.
009320     CLOSE TASK-FILE SUMMARY-FILE TASK-DETAIL-FILE PRINT-FILE.
009330     .
