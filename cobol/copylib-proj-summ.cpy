000100*****************************************************************CPM001
000200*                                                               CPM001
000300*    COPYLIB-PROJ-SUMM                                          CPM001
000400*                                                               CPM001
000500*    RECORD LAYOUT FOR THE PROJECT SUMMARY OUTPUT FILE          CPM001
000600*    (SUMMARY-FILE).  ONE RECORD WRITTEN ONCE AT END OF RUN     CPM001
000700*    GIVING THE LENGTH OF THE CRITICAL PATH, THE WORST-CASE     CPM001
000800*    PEAK CREW HEADCOUNT, AND THE NUMBER OF TASKS PROCESSED.    CPM001
000900*                                                               CPM001
001000*    MEMBER OF CPMAPPLB.  COPIED INTO THE FILE SECTION OF      CPM001
001100*    CPM0001 FOR THE SUMMARY-FILE FD.                           CPM001
001200*                                                               CPM001
001300*    MAINTENANCE                                                CPM001
001400*    -----------                                                CPM001
001500*    1994-02-11  KL    NEW LAYOUT FOR THE CPM SCHEDULER PROJECT.CPM001
001600*                                                               CPM001
001700*****************************************************************CPM001
001800 01  PROJECT-SUMMARY.                                            CPM001
001900     05  PS-TOTAL-DURATION           PIC 9(04).                  CPM001
002000     05  PS-HIGHEST-CREW-ASSIGNMENT  PIC 9(04).                  CPM001
002100     05  PS-TASK-COUNT               PIC 9(04).                  CPM001
002200*                                                               CPM001
002300*    PS-REC-FILLER PADS THE RECORD OUT TO A ROUND 50 BYTES.     CPM001
002400*                                                               CPM001
002500     05  FILLER                      PIC X(38).                  CPM001
